000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  WEBEVT01                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UN EVENTO DE ACTIVIDAD WEB TIPO        *
000600*               CLICKSTREAM (VISTA, CLIC, SCROLL, ETC.)          *
000700*               RECIBIDO DEL SITIO Y GRABADO EN EVENTOS.DAT.     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 65 POSICIONES.                            *
001200*           PREFIJO  : EVT.                                      *
001300*                                                                *
001400******************************************************************
001500     05  WEBEVT01.
001600         10  EVT-USER-ID                   PIC X(10).
001700         10  EVT-TS                        PIC 9(10).
001800         10  EVT-TYPE                      PIC X(08).
001900         10  EVT-META-PAGE                 PIC X(12).
002000         10  EVT-META-REF                  PIC X(10).
002100         10  EVT-META-SCROLL               PIC 9(03).
002200         10  EVT-META-SCRFLG               PIC X(01).
002300             88  EVT-SCROLL-PRESENTE            VALUE 'Y'.
002400             88  EVT-SCROLL-AUSENTE             VALUE 'N' ' '.
002500         10  EVT-META-VP-W                 PIC 9(05).
002600         10  EVT-META-VP-H                 PIC 9(05).
002700         10  FILLER                        PIC X(01).
002800******************************************************************
002900* EL FILLER FINAL CIERRA EL REGISTRO EN 65 POSICIONES TAL COMO   *
003000* LO RECIBE EL PROCESO DE CAPTURA DEL SITIO - NO MOVER.          *
003100******************************************************************
