000100*****************************************************************
000200* Program name:    WEB1000                                     *
000300* Original author: mibarra.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/04/1987 mibarra       Initial Version.                     *
000900* 02/11/1987 mibarra       Corrige corte de sesion en limite    *
001000*                          de 600 segundos (quedaba en <, no    *
001100*                          en <=). RFC NE-87-019.               *
001200* 19/06/1989 gforrich      Agrega conteo de usuarios distintos  *
001300*                          a las estadisticas de fin de job.    *
001400* 08/01/1991 ecampos       Ampliacion de EVT-META-VP-W/H de     *
001500*                          9(04) a 9(05) por pedido de DISENO   *
001600*                          WEB (monitores de alta resolucion).  *
001700* 23/07/1993 mibarra       Agrega tablas en memoria            *
001800*                          (WS-TB-EVENTOS/WS-TB-SESIONES) y     *
001900*                          pase de intercambio (burbuja) para   *
002000*                          ordenar eventos y sesiones, ya que   *
002100*                          este taller no usa el verbo SORT.    *
002200*                          RFC NE-93-205.                       *
002300* 11/03/1995 jpacheco      Limite de tipos por sesion fijado en *
002400*                          7 (antes sin tope, desbordaba        *
002500*                          SES-TYPES en sitios con bots).       *
002600* 30/11/1998 ecampos       AJUSTE Y2K - revision de todas las   *
002700*                          comparaciones de fecha del modulo;   *
002800*                          no se hallaron campos de anio de 2   *
002900*                          posiciones. Sin cambio de codigo.    *
003000*                          RFC NE-98-044.                       *
003100* 14/02/2001 rsalazar      Ajusta alineacion de columnas del    *
003200*                          reporte de totales en SYSOUT.        *
003300* 09/09/2003 mibarra       Sube tope de tabla de sesiones de    *
003400*                          1500 a 3000 (CT-MAX-SESIONES) y tope *
003500*                          de tabla de eventos de 5000 a 20000  *
003600*                          (CT-MAX-EVENTOS) por crecimiento de  *
003700*                          trafico del sitio. RFC NE-03-118.    *
003800* 17/05/2006 jpacheco      Revision general de comentarios y    *
003900*                          de la bitacora de mantenimiento.     *
004000*****************************************************************
004100*                                                               *
004200*          I D E N T I F I C A T I O N  D I V I S I O N         *
004300*                                                               *
004400*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.  WEB1000.
004700 AUTHOR. MARIO IBARRA.
004800 INSTALLATION. IBM Z/OS.
004900 DATE-WRITTEN. 14/04/1987.
005000 DATE-COMPILED. 17/05/2006.
005100 SECURITY. CONFIDENTIAL.
005200*****************************************************************
005300* PROPOSITO: LEER EL ARCHIVO DE EVENTOS DE ACTIVIDAD WEB         *
005400*   (CLICKSTREAM) Y ARMAR, POR USUARIO, LAS SESIONES DE          *
005500*   NAVEGACION - TODO EVENTO CONSECUTIVO DE UN MISMO USUARIO     *
005600*   CON UN SALTO DE TIEMPO MENOR O IGUAL A 600 SEGUNDOS          *
005700*   PERTENECE A LA MISMA SESION. SE GRABA UN REGISTRO DE SALIDA  *
005800*   POR SESION, ORDENADO POR SU TIMESTAMP DE INICIO.             *
005900*****************************************************************
006000*                                                               *
006100*             E N V I R O N M E N T   D I V I S I O N           *
006200*                                                               *
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500
006600 INPUT-OUTPUT SECTION.
007100*****************************************************************
007200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
007300*****************************************************************
007400 FILE-CONTROL.
007500
007600     SELECT EVENT-FILE      ASSIGN       TO EVENTOS
007700                            ORGANIZATION IS LINE SEQUENTIAL
007800                            FILE STATUS  IS SW-FS-EVENTOS.
007900
008000     SELECT SESSION-FILE    ASSIGN       TO SESIONES
008100                            ORGANIZATION IS LINE SEQUENTIAL
008200                            FILE STATUS  IS SW-FS-SESIONES.
008300
008400*****************************************************************
008500*                                                               *
008600*                      D A T A   D I V I S I O N                *
008700*                                                               *
008800*****************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  EVENT-FILE
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 065 CHARACTERS.
009500 01  REG-EVENTOS.
009600     COPY WEBEVT01.
009700
009800 FD  SESSION-FILE
009900     RECORDING MODE IS F
010000     RECORD CONTAINS 130 CHARACTERS.
010100 01  REG-SESIONES.
010200     COPY WEBSES01.
010300
010400 WORKING-STORAGE SECTION.
010500*****************************************************************
010600*                    DEFINICION DE SWITCHES                    *
010700*****************************************************************
010800 01  SW-SWITCHES.
010900     05  SW-FS-EVENTOS                  PIC X(02) VALUE SPACE.
011000         88  SW-88-EVENTOS-OK                    VALUE '00'.
011100     05  SW-FS-SESIONES                 PIC X(02) VALUE SPACE.
011200         88  SW-88-SESIONES-OK                   VALUE '00'.
011300     05  SW-EVENTO-FIN                  PIC X(01) VALUE 'N'.
011400         88  SW-EVENTO-EOF                        VALUE 'Y'.
011500     05  SW-PRIMER-REG                  PIC X(01) VALUE 'S'.
011600         88  SW-ES-PRIMER-REG                     VALUE 'S'.
011700     05  SW-TIPO-ENCONTRADO             PIC X(01) VALUE 'N'.
011800         88  SW-88-TIPO-ENCONTRADO                VALUE 'Y'.
011900     05  FILLER                         PIC X(01) VALUE SPACE.
012000*****************************************************************
012100*                    DEFINICION DE CONSTANTES                   *
012200*****************************************************************
012300 01  CT-CONSTANTES.
012400     05  CT-GAP-MAXIMO                  PIC 9(03) COMP VALUE 600.
012500     05  CT-MAX-TIPOS                   PIC 9(01) COMP VALUE 7.
012600     05  CT-MAX-SESIONES                PIC 9(04) COMP VALUE 3000.
012700     05  CT-MAX-EVENTOS                PIC 9(05) COMP VALUE 20000.
012800     05  FILLER                         PIC X(01) VALUE SPACE.
012900*****************************************************************
013000*                    DEFINICION DE CONTADORES                   *
013100*****************************************************************
013200 01  CN-CONTADORES.
013300     05  CN-EVENTOS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
013400     05  CN-USUARIOS-VISTOS             PIC 9(05) COMP VALUE ZERO.
013500     05  CN-SESIONES-ESCRITAS           PIC 9(05) COMP VALUE ZERO.
013600     05  FILLER                         PIC X(01) VALUE SPACE.
013700*****************************************************************
013800*   SUBSCRIPT DE LA TABLA DE SESIONES YA ORDENADAS, USADO POR    *
013900*   2250-ESCRIBE-SESIONES AL RECORRERLA PARA GRABAR.             *
014000*****************************************************************
014100 77  WS-SES-IDX                         PIC 9(05) COMP VALUE ZERO.
014200*****************************************************************
014300*                     DEFINICION DE VARIABLES                   *
014400*****************************************************************
014500 01  WS-VARIABLES.
014600     05  WS-TIPO-IDX                    PIC 9(02) COMP VALUE ZERO.
014700     05  WS-EVT-IDX                     PIC 9(05) COMP VALUE ZERO.
014800     05  WS-ORD-EVT-I                   PIC 9(05) COMP VALUE ZERO.
014900     05  WS-ORD-EVT-J                   PIC 9(05) COMP VALUE ZERO.
015000     05  WS-ORD-EVT-K                   PIC 9(05) COMP VALUE ZERO.
015100     05  WS-ORD-EVT-LIM                 PIC 9(05) COMP VALUE ZERO.
015200     05  WS-ORD-SES-I                   PIC 9(05) COMP VALUE ZERO.
015300     05  WS-ORD-SES-J                   PIC 9(05) COMP VALUE ZERO.
015400     05  WS-ORD-SES-K                   PIC 9(05) COMP VALUE ZERO.
015500     05  WS-ORD-SES-LIM                 PIC 9(05) COMP VALUE ZERO.
015600     05  FILLER                         PIC X(01) VALUE SPACE.
015700*****************************************************************
015800*     AREA DE TRABAJO DE LA SESION QUE SE ESTA ARMANDO -        *
015900*     SE VUELCA A WS-TB-SES-ENTRY CUANDO SE CIERRA (VER         *
016000*     2157-CIERRA-SESION-ACTUAL).                               *
016100*****************************************************************
016200 01  WS-SESION-ACTUAL.
016300     05  WS-ACT-USER-ID                 PIC X(10).
016400     05  WS-ACT-START-TS                PIC 9(10).
016500     05  WS-ACT-END-TS                  PIC 9(10).
016600     05  WS-ACT-TYPE-COUNT              PIC 9(02).
016700     05  WS-ACT-TIPOS-GRUPO.
016800         10  WS-ACT-TYPES OCCURS 7 TIMES PIC X(08).
016900     05  WS-ACT-META-PAGE               PIC X(12).
017000     05  WS-ACT-META-REF                PIC X(10).
017100     05  WS-ACT-META-SCROLL             PIC 9(03).
017200     05  WS-ACT-META-SCRFLG             PIC X(01).
017300         88  WS-ACT-SCROLL-PRESENTE           VALUE 'Y'.
017400         88  WS-ACT-SCROLL-AUSENTE            VALUE 'N' ' '.
017500     05  WS-ACT-META-VP-W               PIC 9(05).
017600     05  WS-ACT-META-VP-H               PIC 9(05).
017700     05  FILLER                         PIC X(01).
017800 01  WS-ACT-TIPOS-PLANO REDEFINES WS-ACT-TIPOS-GRUPO PIC X(56).
017900*****************************************************************
018000*   TABLA DE EVENTOS CARGADA DESDE EVENT-FILE Y ORDENADA POR     *
018100*   EV-CLAVE (USUARIO+TIMESTAMP) EN 2120-ORDENA-EVENTOS ANTES DE *
018200*   ARMAR LAS SESIONES. TOPE CT-MAX-EVENTOS - VER BITACORA       *
018300*   23/07/1993 Y 09/09/2003.                                     *
018400*****************************************************************
018500 01  WS-TB-EVENTOS.
018600     05  WS-TB-EVT-CANT                 PIC 9(05) COMP VALUE ZERO.
018700     05  WS-TB-EVT-ENTRY OCCURS 1 TO 20000 TIMES
018800             DEPENDING ON WS-TB-EVT-CANT.
018900         10  EV-CLAVE-GRUPO.
019000             15  EV-USER-ID               PIC X(10).
019100             15  EV-TS                    PIC 9(10).
019200         10  EV-CLAVE REDEFINES EV-CLAVE-GRUPO PIC X(20).
019300         10  EV-TYPE                      PIC X(08).
019400         10  EV-META-PAGE                 PIC X(12).
019500         10  EV-META-REF                  PIC X(10).
019600         10  EV-META-SCROLL               PIC 9(03).
019700         10  EV-META-SCRFLG               PIC X(01).
019800             88  EV-SCROLL-PRESENTE             VALUE 'Y'.
019900             88  EV-SCROLL-AUSENTE              VALUE 'N' ' '.
020000         10  EV-META-VP-W                 PIC 9(05).
020100         10  EV-META-VP-H                 PIC 9(05).
020200         10  FILLER                       PIC X(01).
020300*****************************************************************
020400*   AREA DE INTERCAMBIO (BURBUJA) PARA 2123-INTERCAMBIA-EVENTOS. *
020500*   MISMA LONGITUD QUE UNA OCURRENCIA DE WS-TB-EVT-ENTRY.        *
020600*****************************************************************
020700 01  WS-EV-TEMP.
020800     05  TMP-EV-USER-ID                 PIC X(10).
020900     05  TMP-EV-TS                      PIC 9(10).
021000     05  TMP-EV-TYPE                    PIC X(08).
021100     05  TMP-EV-META-PAGE               PIC X(12).
021200     05  TMP-EV-META-REF                PIC X(10).
021300     05  TMP-EV-META-SCROLL             PIC 9(03).
021400     05  TMP-EV-META-SCRFLG             PIC X(01).
021500     05  TMP-EV-META-VP-W               PIC 9(05).
021600     05  TMP-EV-META-VP-H               PIC 9(05).
021700     05  FILLER                         PIC X(01).
021800*****************************************************************
021900*     TABLA DE SESIONES YA CERRADAS, ORDENADA POR TB-START-TS   *
022000*     EN 2200-ORDENA-SESIONES ANTES DE GRABAR SESSION-FILE.      *
022100*     CT-MAX-SESIONES FIJA EL TOPE - VER BITACORA 09/09/2003.   *
022200*****************************************************************
022300 01  WS-TB-SESIONES.
022400     05  WS-TB-SES-CANT                 PIC 9(04) COMP VALUE ZERO.
022500     05  WS-TB-SES-ENTRY OCCURS 1 TO 3000 TIMES
022600             DEPENDING ON WS-TB-SES-CANT.
022700         10  TB-USER-ID                 PIC X(10).
022800         10  TB-START-TS                PIC 9(10).
022900         10  TB-END-TS                  PIC 9(10).
023000         10  TB-TYPE-COUNT               PIC 9(02).
023100         10  TB-TYPES OCCURS 7 TIMES      PIC X(08).
023200         10  TB-META-PAGE                PIC X(12).
023300         10  TB-META-REF                 PIC X(10).
023400         10  TB-META-SCROLL              PIC 9(03).
023500         10  TB-META-SCRFLG              PIC X(01).
023600         10  TB-META-VP-W                PIC 9(05).
023700         10  TB-META-VP-H                PIC 9(05).
023800         10  FILLER                      PIC X(06).
023900*****************************************************************
024000*   AREA DE INTERCAMBIO (BURBUJA) PARA 2203-INTERCAMBIA-SESIONES.*
024100*   MISMA LONGITUD QUE UNA OCURRENCIA DE WS-TB-SES-ENTRY.        *
024200*****************************************************************
024300 01  WS-TB-SES-TEMP.
024400     05  TMP-SES-USER-ID                PIC X(10).
024500     05  TMP-SES-START-TS               PIC 9(10).
024600     05  TMP-SES-END-TS                 PIC 9(10).
024700     05  TMP-SES-TYPE-COUNT             PIC 9(02).
024800     05  TMP-SES-TYPES OCCURS 7 TIMES    PIC X(08).
024900     05  TMP-SES-META-PAGE              PIC X(12).
025000     05  TMP-SES-META-REF               PIC X(10).
025100     05  TMP-SES-META-SCROLL            PIC 9(03).
025200     05  TMP-SES-META-SCRFLG            PIC X(01).
025300     05  TMP-SES-META-VP-W              PIC 9(05).
025400     05  TMP-SES-META-VP-H              PIC 9(05).
025500     05  FILLER                         PIC X(06).
025600*****************************************************************
025700*                                                               *
025800*              P R O C E D U R E   D I V I S I O N              *
025900*                                                               *
026000*****************************************************************
026100 PROCEDURE DIVISION.
026200*****************************************************************
026300*                        0000-MAINLINE                          *
026400*****************************************************************
026500 0000-MAINLINE.
026600
026700     PERFORM 1000-INICIO
026800        THRU 1000-INICIO-EXIT
026900
027000     PERFORM 2000-PROCESO
027100        THRU 2000-PROCESO-EXIT
027200
027300     PERFORM 3000-FIN.
027400
027500*****************************************************************
027600*                           1000-INICIO                         *
027700*****************************************************************
027800 1000-INICIO.
027900
028000     INITIALIZE CN-CONTADORES
028100     INITIALIZE WS-TB-EVENTOS
028200     INITIALIZE WS-TB-SESIONES
028300
028400     OPEN INPUT EVENT-FILE
028500     IF NOT SW-88-EVENTOS-OK
028600        DISPLAY 'WEB1000 - ERROR AL ABRIR EVENTOS   CODE: '
028700                 SW-FS-EVENTOS
028800        PERFORM 3000-FIN
028900     END-IF
029000
029100     OPEN OUTPUT SESSION-FILE
029200     IF NOT SW-88-SESIONES-OK
029300        DISPLAY 'WEB1000 - ERROR AL ABRIR SESIONES   CODE: '
029400                 SW-FS-SESIONES
029500        PERFORM 3000-FIN
029600     END-IF
029700     .
029800*****************************************************************
029900*                        1000-INICIO-EXIT                       *
030000*****************************************************************
030100 1000-INICIO-EXIT.
030200     EXIT.
030300
030400*****************************************************************
030500*                           2000-PROCESO                        *
030600*****************************************************************
030700 2000-PROCESO.
030800
030900     PERFORM 2100-CARGA-EVENTOS
031000        THRU 2100-CARGA-EVENTOS-EXIT
031100
031200     PERFORM 2120-ORDENA-EVENTOS
031300        THRU 2120-ORDENA-EVENTOS-EXIT
031400
031500     PERFORM 2150-ARMA-SESIONES
031600        THRU 2150-ARMA-SESIONES-EXIT
031700
031800     PERFORM 2200-ORDENA-SESIONES
031900        THRU 2200-ORDENA-SESIONES-EXIT
032000
032100     PERFORM 2250-ESCRIBE-SESIONES
032200        THRU 2250-ESCRIBE-SESIONES-EXIT
032300     .
032400*****************************************************************
032500*                        2000-PROCESO-EXIT                      *
032600*****************************************************************
032700 2000-PROCESO-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100*   2100-CARGA-EVENTOS - LEE EVENT-FILE COMPLETO Y CARGA CADA    *
033200*   REGISTRO EN LA TABLA WS-TB-EVENTOS, QUE LUEGO SE ORDENA EN   *
033300*   2120-ORDENA-EVENTOS SIN USAR EL VERBO SORT (VER BITACORA     *
033400*   23/07/1993 - ESTE TALLER NUNCA LO USA).                      *
033500*****************************************************************
033600 2100-CARGA-EVENTOS.
033700
033800     PERFORM 2110-LEE-UN-EVENTO
033900        THRU 2110-LEE-UN-EVENTO-EXIT
034000
034100     PERFORM 2111-ACUMULA-EVENTO
034200        THRU 2111-ACUMULA-EVENTO-EXIT
034300        UNTIL SW-EVENTO-EOF
034400     .
034500*****************************************************************
034600*                   2100-CARGA-EVENTOS-EXIT                     *
034700*****************************************************************
034800 2100-CARGA-EVENTOS-EXIT.
034900     EXIT.
035000
035100*****************************************************************
035200*                    2110-LEE-UN-EVENTO                         *
035300*****************************************************************
035400 2110-LEE-UN-EVENTO.
035500
035600     READ EVENT-FILE
035700          AT END
035800             MOVE 'Y' TO SW-EVENTO-FIN
035900          NOT AT END
036000             ADD 1 TO CN-EVENTOS-LEIDOS
036100     END-READ
036200     .
036300*****************************************************************
036400*                  2110-LEE-UN-EVENTO-EXIT                      *
036500*****************************************************************
036600 2110-LEE-UN-EVENTO-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000*   2111-ACUMULA-EVENTO - COPIA EL EVENTO LEIDO A LA TABLA EN    *
037100*   MEMORIA Y AVISA SI SE LLEGO AL TOPE CT-MAX-EVENTOS.          *
037200*****************************************************************
037300 2111-ACUMULA-EVENTO.
037400
037500     IF WS-TB-EVT-CANT < CT-MAX-EVENTOS
037600        ADD 1 TO WS-TB-EVT-CANT
037700        MOVE EVT-USER-ID     TO EV-USER-ID (WS-TB-EVT-CANT)
037800        MOVE EVT-TS          TO EV-TS (WS-TB-EVT-CANT)
037900        MOVE EVT-TYPE        TO EV-TYPE (WS-TB-EVT-CANT)
038000        MOVE EVT-META-PAGE   TO EV-META-PAGE (WS-TB-EVT-CANT)
038100        MOVE EVT-META-REF    TO EV-META-REF (WS-TB-EVT-CANT)
038200        MOVE EVT-META-SCROLL TO EV-META-SCROLL (WS-TB-EVT-CANT)
038300        MOVE EVT-META-SCRFLG TO EV-META-SCRFLG (WS-TB-EVT-CANT)
038400        MOVE EVT-META-VP-W   TO EV-META-VP-W (WS-TB-EVT-CANT)
038500        MOVE EVT-META-VP-H   TO EV-META-VP-H (WS-TB-EVT-CANT)
038600     ELSE
038700        DISPLAY 'WEB1000 - TOPE DE EVENTOS EXCEDIDO ('
038800                 CT-MAX-EVENTOS
038900                 ') - EVENTO DESCARTADO PARA '
039000                 EVT-USER-ID
039100     END-IF
039200
039300     PERFORM 2110-LEE-UN-EVENTO
039400        THRU 2110-LEE-UN-EVENTO-EXIT
039500     .
039600*****************************************************************
039700*                  2111-ACUMULA-EVENTO-EXIT                     *
039800*****************************************************************
039900 2111-ACUMULA-EVENTO-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300*   2120-ORDENA-EVENTOS - ORDENA WS-TB-EVENTOS POR EV-CLAVE      *
040400*   (USUARIO+TIMESTAMP) CON UN PASE DE INTERCAMBIO (BURBUJA).    *
040500*****************************************************************
040600 2120-ORDENA-EVENTOS.
040700
040800     MOVE 1 TO WS-ORD-EVT-I
040900
041000     PERFORM 2121-PASADA-EVENTOS
041100        THRU 2121-PASADA-EVENTOS-EXIT
041200        UNTIL WS-ORD-EVT-I >= WS-TB-EVT-CANT
041300     .
041400*****************************************************************
041500*                  2120-ORDENA-EVENTOS-EXIT                     *
041600*****************************************************************
041700 2120-ORDENA-EVENTOS-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100*                   2121-PASADA-EVENTOS                         *
042200*****************************************************************
042300 2121-PASADA-EVENTOS.
042400
042500     MOVE 1 TO WS-ORD-EVT-J
042600     SUBTRACT WS-ORD-EVT-I FROM WS-TB-EVT-CANT
042700        GIVING WS-ORD-EVT-LIM
042800
042900     PERFORM 2122-COMPARA-EVENTOS
043000        THRU 2122-COMPARA-EVENTOS-EXIT
043100        UNTIL WS-ORD-EVT-J > WS-ORD-EVT-LIM
043200
043300     ADD 1 TO WS-ORD-EVT-I
043400     .
043500*****************************************************************
043600*                 2121-PASADA-EVENTOS-EXIT                      *
043700*****************************************************************
043800 2121-PASADA-EVENTOS-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*                  2122-COMPARA-EVENTOS                         *
044300*****************************************************************
044400 2122-COMPARA-EVENTOS.
044500
044600     ADD 1 TO WS-ORD-EVT-J GIVING WS-ORD-EVT-K
044700
044800     IF EV-CLAVE (WS-ORD-EVT-J) > EV-CLAVE (WS-ORD-EVT-K)
044900        PERFORM 2123-INTERCAMBIA-EVENTOS
045000           THRU 2123-INTERCAMBIA-EVENTOS-EXIT
045100     END-IF
045200
045300     ADD 1 TO WS-ORD-EVT-J
045400     .
045500*****************************************************************
045600*                2122-COMPARA-EVENTOS-EXIT                      *
045700*****************************************************************
045800 2122-COMPARA-EVENTOS-EXIT.
045900     EXIT.
046000
046100*****************************************************************
046200*                 2123-INTERCAMBIA-EVENTOS                      *
046300*****************************************************************
046400 2123-INTERCAMBIA-EVENTOS.
046500
046600     MOVE WS-TB-EVT-ENTRY (WS-ORD-EVT-J) TO WS-EV-TEMP
046700     MOVE WS-TB-EVT-ENTRY (WS-ORD-EVT-K) TO WS-TB-EVT-ENTRY
046800                                              (WS-ORD-EVT-J)
046900     MOVE WS-EV-TEMP TO WS-TB-EVT-ENTRY (WS-ORD-EVT-K)
047000     .
047100*****************************************************************
047200*               2123-INTERCAMBIA-EVENTOS-EXIT                   *
047300*****************************************************************
047400 2123-INTERCAMBIA-EVENTOS-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800*   2150-ARMA-SESIONES - RECORRE LA TABLA DE EVENTOS YA          *
047900*   ORDENADA Y ARMA LAS SESIONES POR USUARIO.                    *
048000*****************************************************************
048100 2150-ARMA-SESIONES.
048200
048300     MOVE 1 TO WS-EVT-IDX
048400
048500     PERFORM 2151-PROCESA-UN-EVENTO
048600        THRU 2151-PROCESA-UN-EVENTO-EXIT
048700        UNTIL WS-EVT-IDX > WS-TB-EVT-CANT
048800
048900     IF NOT SW-ES-PRIMER-REG
049000        PERFORM 2157-CIERRA-SESION-ACTUAL
049100           THRU 2157-CIERRA-SESION-ACTUAL-EXIT
049200     END-IF
049300     .
049400*****************************************************************
049500*                  2150-ARMA-SESIONES-EXIT                      *
049600*****************************************************************
049700 2150-ARMA-SESIONES-EXIT.
049800     EXIT.
049900
050000*****************************************************************
050100*   2151-PROCESA-UN-EVENTO - DECIDE SI EL EVENTO DE LA TABLA     *
050200*   ABRE UNA SESION NUEVA (PRIMER REGISTRO, CAMBIO DE USUARIO,   *
050300*   O SALTO DE TIEMPO MAYOR A CT-GAP-MAXIMO) O EXTIENDE LA       *
050400*   SESION EN CURSO.                                             *
050500*****************************************************************
050600 2151-PROCESA-UN-EVENTO.
050700
050800     EVALUATE TRUE
050900        WHEN SW-ES-PRIMER-REG
051000           PERFORM 2152-INICIA-USUARIO
051100              THRU 2152-INICIA-USUARIO-EXIT
051200        WHEN EV-USER-ID (WS-EVT-IDX) NOT = WS-ACT-USER-ID
051300           PERFORM 2157-CIERRA-SESION-ACTUAL
051400              THRU 2157-CIERRA-SESION-ACTUAL-EXIT
051500           PERFORM 2152-INICIA-USUARIO
051600              THRU 2152-INICIA-USUARIO-EXIT
051700        WHEN (EV-TS (WS-EVT-IDX) - WS-ACT-END-TS) > CT-GAP-MAXIMO
051800           PERFORM 2157-CIERRA-SESION-ACTUAL
051900              THRU 2157-CIERRA-SESION-ACTUAL-EXIT
052000           PERFORM 2154-INICIA-SESION
052100              THRU 2154-INICIA-SESION-EXIT
052200        WHEN OTHER
052300           PERFORM 2153-EXTIENDE-SESION
052400              THRU 2153-EXTIENDE-SESION-EXIT
052500     END-EVALUATE
052600
052700     ADD 1 TO WS-EVT-IDX
052800     .
052900*****************************************************************
053000*                2151-PROCESA-UN-EVENTO-EXIT                    *
053100*****************************************************************
053200 2151-PROCESA-UN-EVENTO-EXIT.
053300     EXIT.
053400
053500*****************************************************************
053600*                  2152-INICIA-USUARIO                          *
053700*****************************************************************
053800 2152-INICIA-USUARIO.
053900
054000     MOVE 'N' TO SW-PRIMER-REG
054100     ADD 1 TO CN-USUARIOS-VISTOS
054200
054300     PERFORM 2154-INICIA-SESION
054400        THRU 2154-INICIA-SESION-EXIT
054500     .
054600*****************************************************************
054700*                2152-INICIA-USUARIO-EXIT                       *
054800*****************************************************************
054900 2152-INICIA-USUARIO-EXIT.
055000     EXIT.
055100
055200*****************************************************************
055300*                  2153-EXTIENDE-SESION                         *
055400*****************************************************************
055500 2153-EXTIENDE-SESION.
055600
055700     MOVE EV-TS (WS-EVT-IDX) TO WS-ACT-END-TS
055800
055900     PERFORM 2155-AGREGA-TIPO
056000        THRU 2155-AGREGA-TIPO-EXIT
056100
056200     PERFORM 2156-FUNDE-METADATA
056300        THRU 2156-FUNDE-METADATA-EXIT
056400     .
056500*****************************************************************
056600*                2153-EXTIENDE-SESION-EXIT                      *
056700*****************************************************************
056800 2153-EXTIENDE-SESION-EXIT.
056900     EXIT.
057000
057100*****************************************************************
057200*                   2154-INICIA-SESION                          *
057300*****************************************************************
057400 2154-INICIA-SESION.
057500
057600     MOVE SPACES TO WS-ACT-TIPOS-PLANO
057700     MOVE ZERO   TO WS-ACT-TYPE-COUNT
057800     MOVE SPACES TO WS-ACT-META-PAGE
057900     MOVE SPACES TO WS-ACT-META-REF
058000     MOVE ZERO   TO WS-ACT-META-SCROLL
058100     MOVE 'N'    TO WS-ACT-META-SCRFLG
058200     MOVE ZERO   TO WS-ACT-META-VP-W
058300     MOVE ZERO   TO WS-ACT-META-VP-H
058400
058500     MOVE EV-USER-ID (WS-EVT-IDX) TO WS-ACT-USER-ID
058600     MOVE EV-TS (WS-EVT-IDX)      TO WS-ACT-START-TS
058700     MOVE EV-TS (WS-EVT-IDX)      TO WS-ACT-END-TS
058800
058900     PERFORM 2155-AGREGA-TIPO
059000        THRU 2155-AGREGA-TIPO-EXIT
059100
059200     PERFORM 2156-FUNDE-METADATA
059300        THRU 2156-FUNDE-METADATA-EXIT
059400     .
059500*****************************************************************
059600*                 2154-INICIA-SESION-EXIT                       *
059700*****************************************************************
059800 2154-INICIA-SESION-EXIT.
059900     EXIT.
060000
060100*****************************************************************
060200*   2155-AGREGA-TIPO - AGREGA EL TIPO DEL EVENTO A LA LISTA DE   *
060300*   LA SESION SI TODAVIA NO FIGURA, RESPETANDO EL ORDEN DE       *
060400*   PRIMERA APARICION. TOPE DE CT-MAX-TIPOS (VER BITACORA        *
060500*   11/03/1995).                                                *
060600*****************************************************************
060700 2155-AGREGA-TIPO.
060800
060900     MOVE 'N' TO SW-TIPO-ENCONTRADO
061000     MOVE 1   TO WS-TIPO-IDX
061100
061200     PERFORM 2155-BUSCA-TIPO
061300        THRU 2155-BUSCA-TIPO-EXIT
061400        UNTIL WS-TIPO-IDX > WS-ACT-TYPE-COUNT
061500           OR SW-88-TIPO-ENCONTRADO
061600
061700     IF NOT SW-88-TIPO-ENCONTRADO
061800        AND WS-ACT-TYPE-COUNT < CT-MAX-TIPOS
061900           ADD 1 TO WS-ACT-TYPE-COUNT
062000           MOVE EV-TYPE (WS-EVT-IDX)
062100              TO WS-ACT-TYPES (WS-ACT-TYPE-COUNT)
062200     END-IF
062300     .
062400*****************************************************************
062500*                  2155-AGREGA-TIPO-EXIT                        *
062600*****************************************************************
062700 2155-AGREGA-TIPO-EXIT.
062800     EXIT.
062900
063000*****************************************************************
063100*                   2155-BUSCA-TIPO                             *
063200*****************************************************************
063300 2155-BUSCA-TIPO.
063400
063500     IF WS-ACT-TYPES (WS-TIPO-IDX) = EV-TYPE (WS-EVT-IDX)
063600        MOVE 'Y' TO SW-TIPO-ENCONTRADO
063700     ELSE
063800        ADD 1 TO WS-TIPO-IDX
063900     END-IF
064000     .
064100*****************************************************************
064200*                  2155-BUSCA-TIPO-EXIT                         *
064300*****************************************************************
064400 2155-BUSCA-TIPO-EXIT.
064500     EXIT.
064600
064700*****************************************************************
064800*   2156-FUNDE-METADATA - FUSIONA LOS METADATOS DEL EVENTO EN   *
064900*   LA SESION EN CURSO, CON REGLA DE "GANA EL PRIMERO QUE LO    *
065000*   TRAE" CAMPO POR CAMPO.                                     *
065100*****************************************************************
065200 2156-FUNDE-METADATA.
065300
065400     IF WS-ACT-META-PAGE = SPACES
065500        AND EV-META-PAGE (WS-EVT-IDX) NOT = SPACES
065600           MOVE EV-META-PAGE (WS-EVT-IDX) TO WS-ACT-META-PAGE
065700     END-IF
065800
065900     IF WS-ACT-META-REF = SPACES
066000        AND EV-META-REF (WS-EVT-IDX) NOT = SPACES
066100           MOVE EV-META-REF (WS-EVT-IDX) TO WS-ACT-META-REF
066200     END-IF
066300
066400     IF NOT WS-ACT-SCROLL-PRESENTE
066500        AND EV-SCROLL-PRESENTE (WS-EVT-IDX)
066600           MOVE EV-META-SCROLL (WS-EVT-IDX) TO WS-ACT-META-SCROLL
066700           MOVE 'Y'                          TO WS-ACT-META-SCRFLG
066800     END-IF
066900
067000     IF WS-ACT-META-VP-W = ZERO
067100        AND EV-META-VP-W (WS-EVT-IDX) NOT = ZERO
067200           MOVE EV-META-VP-W (WS-EVT-IDX) TO WS-ACT-META-VP-W
067300     END-IF
067400
067500     IF WS-ACT-META-VP-H = ZERO
067600        AND EV-META-VP-H (WS-EVT-IDX) NOT = ZERO
067700           MOVE EV-META-VP-H (WS-EVT-IDX) TO WS-ACT-META-VP-H
067800     END-IF
067900     .
068000*****************************************************************
068100*                2156-FUNDE-METADATA-EXIT                       *
068200*****************************************************************
068300 2156-FUNDE-METADATA-EXIT.
068400     EXIT.
068500
068600*****************************************************************
068700*   2157-CIERRA-SESION-ACTUAL - VUELCA WS-SESION-ACTUAL A LA    *
068800*   TABLA WS-TB-SESIONES. LA TABLA SE REORDENA MAS ADELANTE     *
068900*   POR 2200-ORDENA-SESIONES.                                   *
069000*****************************************************************
069100 2157-CIERRA-SESION-ACTUAL.
069200
069300     IF WS-TB-SES-CANT < CT-MAX-SESIONES
069400        ADD 1 TO WS-TB-SES-CANT
069500        MOVE WS-ACT-USER-ID     TO TB-USER-ID (WS-TB-SES-CANT)
069600        MOVE WS-ACT-START-TS    TO TB-START-TS (WS-TB-SES-CANT)
069700        MOVE WS-ACT-END-TS      TO TB-END-TS (WS-TB-SES-CANT)
069800        MOVE WS-ACT-TYPE-COUNT  TO TB-TYPE-COUNT (WS-TB-SES-CANT)
069900        MOVE WS-ACT-TYPES (1)   TO TB-TYPES (WS-TB-SES-CANT, 1)
070000        MOVE WS-ACT-TYPES (2)   TO TB-TYPES (WS-TB-SES-CANT, 2)
070100        MOVE WS-ACT-TYPES (3)   TO TB-TYPES (WS-TB-SES-CANT, 3)
070200        MOVE WS-ACT-TYPES (4)   TO TB-TYPES (WS-TB-SES-CANT, 4)
070300        MOVE WS-ACT-TYPES (5)   TO TB-TYPES (WS-TB-SES-CANT, 5)
070400        MOVE WS-ACT-TYPES (6)   TO TB-TYPES (WS-TB-SES-CANT, 6)
070500        MOVE WS-ACT-TYPES (7)   TO TB-TYPES (WS-TB-SES-CANT, 7)
070600        MOVE WS-ACT-META-PAGE   TO TB-META-PAGE (WS-TB-SES-CANT)
070700        MOVE WS-ACT-META-REF    TO TB-META-REF (WS-TB-SES-CANT)
070800        MOVE WS-ACT-META-SCROLL TO TB-META-SCROLL (WS-TB-SES-CANT)
070900        MOVE WS-ACT-META-SCRFLG TO TB-META-SCRFLG (WS-TB-SES-CANT)
071000        MOVE WS-ACT-META-VP-W   TO TB-META-VP-W (WS-TB-SES-CANT)
071100        MOVE WS-ACT-META-VP-H   TO TB-META-VP-H (WS-TB-SES-CANT)
071200     ELSE
071300        DISPLAY 'WEB1000 - TOPE DE SESIONES EXCEDIDO ('
071400                 CT-MAX-SESIONES
071500                 ') - SESION DESCARTADA PARA '
071600                 WS-ACT-USER-ID
071700     END-IF
071800     .
071900*****************************************************************
072000*              2157-CIERRA-SESION-ACTUAL-EXIT                   *
072100*****************************************************************
072200 2157-CIERRA-SESION-ACTUAL-EXIT.
072300     EXIT.
072400
072500*****************************************************************
072600*   2200-ORDENA-SESIONES - ORDENA WS-TB-SESIONES POR            *
072700*   TB-START-TS CON UN PASE DE INTERCAMBIO (BURBUJA), PARA QUE  *
072800*   SESSION-FILE QUEDE GRABADO POR TIMESTAMP DE INICIO (VER     *
072900*   BITACORA 23/07/1993).                                       *
073000*****************************************************************
073100 2200-ORDENA-SESIONES.
073200
073300     MOVE 1 TO WS-ORD-SES-I
073400
073500     PERFORM 2201-PASADA-SESIONES
073600        THRU 2201-PASADA-SESIONES-EXIT
073700        UNTIL WS-ORD-SES-I >= WS-TB-SES-CANT
073800     .
073900*****************************************************************
074000*                  2200-ORDENA-SESIONES-EXIT                    *
074100*****************************************************************
074200 2200-ORDENA-SESIONES-EXIT.
074300     EXIT.
074400
074500*****************************************************************
074600*                  2201-PASADA-SESIONES                         *
074700*****************************************************************
074800 2201-PASADA-SESIONES.
074900
075000     MOVE 1 TO WS-ORD-SES-J
075100     SUBTRACT WS-ORD-SES-I FROM WS-TB-SES-CANT
075200        GIVING WS-ORD-SES-LIM
075300
075400     PERFORM 2202-COMPARA-SESIONES
075500        THRU 2202-COMPARA-SESIONES-EXIT
075600        UNTIL WS-ORD-SES-J > WS-ORD-SES-LIM
075700
075800     ADD 1 TO WS-ORD-SES-I
075900     .
076000*****************************************************************
076100*                2201-PASADA-SESIONES-EXIT                      *
076200*****************************************************************
076300 2201-PASADA-SESIONES-EXIT.
076400     EXIT.
076500
076600*****************************************************************
076700*                 2202-COMPARA-SESIONES                         *
076800*****************************************************************
076900 2202-COMPARA-SESIONES.
077000
077100     ADD 1 TO WS-ORD-SES-J GIVING WS-ORD-SES-K
077200
077300     IF TB-START-TS (WS-ORD-SES-J) > TB-START-TS (WS-ORD-SES-K)
077400        PERFORM 2203-INTERCAMBIA-SESIONES
077500           THRU 2203-INTERCAMBIA-SESIONES-EXIT
077600     END-IF
077700
077800     ADD 1 TO WS-ORD-SES-J
077900     .
078000*****************************************************************
078100*               2202-COMPARA-SESIONES-EXIT                      *
078200*****************************************************************
078300 2202-COMPARA-SESIONES-EXIT.
078400     EXIT.
078500
078600*****************************************************************
078700*                2203-INTERCAMBIA-SESIONES                      *
078800*****************************************************************
078900 2203-INTERCAMBIA-SESIONES.
079000
079100     MOVE WS-TB-SES-ENTRY (WS-ORD-SES-J) TO WS-TB-SES-TEMP
079200     MOVE WS-TB-SES-ENTRY (WS-ORD-SES-K) TO WS-TB-SES-ENTRY
079300                                              (WS-ORD-SES-J)
079400     MOVE WS-TB-SES-TEMP TO WS-TB-SES-ENTRY (WS-ORD-SES-K)
079500     .
079600*****************************************************************
079700*              2203-INTERCAMBIA-SESIONES-EXIT                   *
079800*****************************************************************
079900 2203-INTERCAMBIA-SESIONES-EXIT.
080000     EXIT.
080100
080200*****************************************************************
080300*   2250-ESCRIBE-SESIONES - RECORRE WS-TB-SESIONES, YA          *
080400*   ORDENADA POR TB-START-TS, Y GRABA UN REGISTRO POR SESION.   *
080500*****************************************************************
080600 2250-ESCRIBE-SESIONES.
080700
080800     MOVE 1 TO WS-SES-IDX
080900
081000     PERFORM 2251-GRABA-UNA-SESION
081100        THRU 2251-GRABA-UNA-SESION-EXIT
081200        UNTIL WS-SES-IDX > WS-TB-SES-CANT
081300     .
081400*****************************************************************
081500*                2250-ESCRIBE-SESIONES-EXIT                     *
081600*****************************************************************
081700 2250-ESCRIBE-SESIONES-EXIT.
081800     EXIT.
081900
082000*****************************************************************
082100*                  2251-GRABA-UNA-SESION                        *
082200*****************************************************************
082300 2251-GRABA-UNA-SESION.
082400
082500     MOVE SPACES TO SES-TIPOS-PLANO
082600
082700     MOVE TB-USER-ID (WS-SES-IDX)     TO SES-USER-ID
082800     MOVE TB-START-TS (WS-SES-IDX)    TO SES-START-TS
082900     MOVE TB-END-TS (WS-SES-IDX)      TO SES-END-TS
083000     MOVE TB-TYPE-COUNT (WS-SES-IDX)  TO SES-TYPE-COUNT
083100     MOVE TB-TYPES (WS-SES-IDX, 1)    TO SES-TYPES (1)
083200     MOVE TB-TYPES (WS-SES-IDX, 2)    TO SES-TYPES (2)
083300     MOVE TB-TYPES (WS-SES-IDX, 3)    TO SES-TYPES (3)
083400     MOVE TB-TYPES (WS-SES-IDX, 4)    TO SES-TYPES (4)
083500     MOVE TB-TYPES (WS-SES-IDX, 5)    TO SES-TYPES (5)
083600     MOVE TB-TYPES (WS-SES-IDX, 6)    TO SES-TYPES (6)
083700     MOVE TB-TYPES (WS-SES-IDX, 7)    TO SES-TYPES (7)
083800     MOVE TB-META-PAGE (WS-SES-IDX)   TO SES-META-PAGE
083900     MOVE TB-META-REF (WS-SES-IDX)    TO SES-META-REF
084000     MOVE TB-META-SCROLL (WS-SES-IDX) TO SES-META-SCROLL
084100     MOVE TB-META-SCRFLG (WS-SES-IDX) TO SES-META-SCRFLG
084200     MOVE TB-META-VP-W (WS-SES-IDX)   TO SES-META-VP-W
084300     MOVE TB-META-VP-H (WS-SES-IDX)   TO SES-META-VP-H
084400
084500     WRITE REG-SESIONES
084600
084700     ADD 1 TO CN-SESIONES-ESCRITAS
084800     ADD 1 TO WS-SES-IDX
084900     .
085000*****************************************************************
085100*                2251-GRABA-UNA-SESION-EXIT                     *
085200*****************************************************************
085300 2251-GRABA-UNA-SESION-EXIT.
085400     EXIT.
085500
085600*****************************************************************
085700*                             3000-FIN                          *
085800*****************************************************************
085900 3000-FIN.
086000
086100     PERFORM 3100-MUESTRA-TOTALES
086200        THRU 3100-MUESTRA-TOTALES-EXIT
086300
086400     CLOSE EVENT-FILE
086500     CLOSE SESSION-FILE
086600
086700     STOP RUN.
086800
086900*****************************************************************
087000*                      3100-MUESTRA-TOTALES                     *
087100*****************************************************************
087200 3100-MUESTRA-TOTALES.
087300
087400     DISPLAY '*************************************************'
087500     DISPLAY '*                PROGRAMA WEB1000                *'
087600     DISPLAY '*       SESIONADOR DE EVENTOS DE ACTIVIDAD WEB   *'
087700     DISPLAY '*                                                *'
087800     DISPLAY '* EVENTOS LEIDOS     : ' CN-EVENTOS-LEIDOS
087900     DISPLAY '* USUARIOS DISTINTOS : ' CN-USUARIOS-VISTOS
088000     DISPLAY '* SESIONES ESCRITAS  : ' CN-SESIONES-ESCRITAS
088100     DISPLAY '*                                                *'
088200     DISPLAY '*************************************************'.
088300*****************************************************************
088400*                   3100-MUESTRA-TOTALES-EXIT                   *
088500*****************************************************************
088600 3100-MUESTRA-TOTALES-EXIT.
088700     EXIT.
