000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  WEBSES01                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UNA SESION DE USUARIO RESULTANTE DE    *
000600*               LA FUSION DE EVENTOS DE WEBEVT01 - UN REGISTRO   *
000700*               POR SESION, GRABADO EN SESIONES.DAT.             *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 130 POSICIONES.                           *
001200*           PREFIJO  : SES.                                      *
001300*                                                                *
001400******************************************************************
001500     05  WEBSES01.
001600         10  SES-USER-ID                   PIC X(10).
001700         10  SES-START-TS                  PIC 9(10).
001800         10  SES-END-TS                    PIC 9(10).
001900         10  SES-TYPE-COUNT                PIC 9(02).
002000         10  SES-TIPOS-GRUPO.
002100             15  SES-TYPES OCCURS 7 TIMES   PIC X(08).
002200         10  SES-META-PAGE                 PIC X(12).
002300         10  SES-META-REF                  PIC X(10).
002400         10  SES-META-SCROLL               PIC 9(03).
002500         10  SES-META-SCRFLG               PIC X(01).
002600             88  SES-SCROLL-PRESENTE            VALUE 'Y'.
002700             88  SES-SCROLL-AUSENTE             VALUE 'N' ' '.
002800         10  SES-META-VP-W                 PIC 9(05).
002900         10  SES-META-VP-H                 PIC 9(05).
003000         10  FILLER                        PIC X(06).
003100     05  SES-TIPOS-PLANO REDEFINES SES-TIPOS-GRUPO PIC X(56).
003200******************************************************************
003300* SES-TIPOS-PLANO DA UNA VISTA PLANA DE LOS 7 TIPOS DE EVENTO    *
003400* DE LA SESION, USADA POR WEB1000 PARA LIMPIAR LA LISTA CON UN   *
003500* SOLO MOVE EN VEZ DE SIETE - EVITAR REACOMODAR EL GRUPO.        *
003600* EL FILLER FINAL CIERRA EL REGISTRO EN 130 POSICIONES.          *
003700******************************************************************
